000100 id division.
000110 program-id. evrdr00.
000120 author. n. karabelas.
000130 installation. informatics dept.
000140 date-written. 06/14/93.
000150 date-compiled.
000160 security. unclassified.
000170*----------------------------------------------------------*
000180*  evrdr00 - file-event batch report, event reader module  *
000190*  reads the stdin event stream described to the shop as  *
000200*  "the dos-watcher feed" - a leading count line followed  *
000210*  by that many raw add/del lines - validates each line,  *
000220*  keeps only chronologically sound events and hands the  *
000230*  kept table back to the driver (evdrv00) for interp.    *
000240*----------------------------------------------------------*
000250*  change log.                                             *
000260*  06/14/93 n.k.  req 93-118  first write, dos-watcher feed*
000270*  09/02/93 n.k.  req 93-204  8-char hash rule tightened   *
000280*  02/11/94 n.k.  req 94-033  reject paths w/o leading "/" *
000290*  07/19/94 d.p.  req 94-207  forbid-char list extended    *
000300*  01/05/95 d.p.  req 95-002  chrono filter vs prior read, *
000310*                 not prior kept, per audit finding 94-41  *
000320*  11/30/95 a.m.  req 95-311  raise table ceiling to 1000  *
000330*  08/08/96 a.m.  req 96-140  dir marker "-" documented    *
000340*  03/14/97 g.k.  req 97-066  upsi-0 trace switch added    *
000350*  10/02/98 g.k.  req 98-221  y2k - timestamp now 13-digit *
000360*                 epoch millis, not the old 6-digit date  *
000370*  02/19/99 g.k.  req 99-015  y2k sign-off, no other chg   *
000380*  06/21/00 m.s.  req 00-077  sysin assign, no more a:drv  *
000390*----------------------------------------------------------*
000400 environment division.
000410 configuration section.
000420 source-computer. ibm-at.
000430 object-computer. ibm-at.
000440 special-names.
000450     c01 is top-of-form
000460     class word-character is "0" thru "9"
000470                             "a" thru "z"
000480                             "A" thru "Z" "_"
000490     switch s-trace-sw is upsi-0.
000500 input-output section.
000510 file-control.
000520     select evt-in-file assign to "SYSIN"
000530         organization is line sequential
000540         file status is ws-evt-in-status.
000550 data division.
000560 file section.
000570 fd  evt-in-file
000580     label records are omitted.
000590 01  evt-in-rec.
000591     02  evt-in-text                 pic x(249).
000592     02  filler                      pic x(6).
000600 working-storage section.
000610*---------------------------------------------------*
000620*  standalone counters and switches - all binary,  *
000630*  per dp standards memo 94-6 (no display counters) *
000640*---------------------------------------------------*
000650 77  ws-evt-in-status               pic xx value "00".
000660 77  ws-lines-to-read                pic 9(9) comp value zero.
000670 77  ws-line-sub                     pic 9(9) comp value zero.
000680 77  ws-lines-read                   pic 9(9) comp value zero.
000690 77  ws-kept-count                   pic 9(9) comp value zero.
000700 77  ws-tok-count                    pic 9(1) comp value zero.
000710 77  ws-code-len                     pic 9(4) comp value zero.
000720 77  ws-ts-len                       pic 9(4) comp value zero.
000730 77  ws-path-len                     pic 9(4) comp value zero.
000740 77  ws-hash-len                     pic 9(4) comp value zero.
000750 77  ws-unstr-ptr                    pic 9(4) comp value 1.
000760 77  ws-scan-sub                     pic 9(4) comp value zero.
000770 77  ws-forbid-sub                   pic 9(4) comp value zero.
000780 77  ws-slash-pos                    pic 9(4) comp value zero.
000790 77  ws-name-len                     pic 9(4) comp value zero.
000800 77  ws-trace-lines                  pic 9(9) comp value zero.
000810 77  ws-hdr-len                      pic 9(1) comp value zero.
000820 77  ws-parent-len                   pic 9(4) comp value zero.
000830 77  ws-name-start                   pic 9(4) comp value zero.
000840 
000850 77  ws-code-ok-sw                   pic x value "N".
000860     88  ws-code-is-ok                       value "Y".
000870 77  ws-ts-ok-sw                     pic x value "N".
000880     88  ws-ts-is-ok                         value "Y".
000890 77  ws-path-ok-sw                   pic x value "N".
000900     88  ws-path-is-ok                        value "Y".
000910 77  ws-hash-ok-sw                   pic x value "N".
000920     88  ws-hash-is-ok                        value "Y".
000930 77  ws-line-matched-sw              pic x value "N".
000940     88  ws-line-matched                      value "Y".
000950 77  ws-have-kept-sw                 pic x value "N".
000960     88  ws-have-kept                         value "Y".
000970 77  ws-keep-this-sw                 pic x value "N".
000980     88  ws-keep-this-event                   value "Y".
000990 77  ws-is-dir-event-sw              pic x value "N".
001000     88  ws-is-dir-event                       value "Y".
001010 
001020*---------------------------------------------------*
001030*  redefine no. 1 - forbidden path-character list,  *
001040*  value string sliced into a table the way the old *
001050*  menu-color tables were built (c-name/color-table) *
001060*---------------------------------------------------*
001070 01  ws-forbidden-char-list.
001080     02  filler                    pic x(17)
001090                                value "$^*%#@!();:\<>?,&".
001100 01  ws-forbidden-chars redefines ws-forbidden-char-list.
001110     02  ws-forbid-ch              pic x occurs 17 times.
001120 
001130 01  ws-prev-read-timestamp          pic 9(13) value zero.
001140 
001150 01  ws-raw-line                     pic x(255).
001160*---------------------------------------------------*
001170*  redefine no. 2 - header-line view of the raw     *
001180*  line buffer, used only for the count record.      *
001190*---------------------------------------------------*
001200 01  ws-hdr-view redefines ws-raw-line.
001210     02  ws-hdr-text                pic x(9).
001220     02  filler                     pic x(246).
001230 01  ws-hdr-chars redefines ws-hdr-text.
001240     02  ws-hdr-ch                  pic x occurs 9 times.
001250 
001260 01  ws-tokens.
001270     02  ws-tok-code                pic x(3).
001280     02  ws-tok-ts                   pic x(13).
001290     02  ws-tok-path                 pic x(200).
001300     02  ws-tok-hash                 pic x(8).
001310     02  filler                      pic x(5).
001320 
001330 01  ws-tok-code-uc                  pic x(3).
001340 
001350*---------------------------------------------------*
001360*  redefine no. 3 - path token sliced to a char     *
001370*  table so the parent-path / file-name split and   *
001380*  the forbidden-character scan can walk it without *
001390*  any intrinsic function (shop standard forbids     *
001400*  them - see dp memo 94-6).                         *
001410*---------------------------------------------------*
001420 01  ws-tok-path-chars redefines ws-tok-path.
001430     02  ws-path-ch                 pic x occurs 200 times.
001440 
001450 01  ws-parsed-timestamp             pic 9(13) value zero.
001460 
001470 01  ws-built-event.
001480     02  wb-evt-type                pic x(3).
001490     02  wb-evt-timestamp            pic 9(13).
001500     02  wb-evt-path                 pic x(200).
001510     02  wb-evt-hash                 pic x(8).
001520     02  wb-evt-file-type            pic x(4).
001530     02  wb-evt-parent-path          pic x(200).
001540     02  wb-evt-file-name            pic x(50).
001550     02  filler                      pic x(10).
001560 
001570 linkage section.
001580 01  lk-evt-table.
001590     02  lk-evt-entry occurs 1000 times
001600                      indexed by lk-evt-idx.
001610         03  lk-evt-type             pic x(3).
001620             88  lk-evt-is-add               value "ADD".
001630             88  lk-evt-is-del               value "DEL".
001640         03  lk-evt-timestamp        pic 9(13).
001650         03  lk-evt-path             pic x(200).
001660         03  lk-evt-hash             pic x(8).
001670         03  lk-evt-file-type        pic x(4).
001680             88  lk-evt-is-dir               value "dir ".
001690             88  lk-evt-is-file              value "file".
001700         03  lk-evt-parent-path      pic x(200).
001710         03  lk-evt-file-name        pic x(50).
001720         03  filler                  pic x(10).
001730 01  lk-evt-count                    pic 9(9) comp.
001740 
001750 procedure division using lk-evt-table lk-evt-count.
001760 
001770 main-rdr.
001780     open input evt-in-file.
001790     perform read-count-hdr thru read-count-hdr-exit.
001800     perform read-event-loop thru read-event-loop-exit
001810             varying ws-line-sub from 1 by 1
001820             until ws-line-sub > ws-lines-to-read.
001830     close evt-in-file.
001840     move ws-kept-count to lk-evt-count.
001850     if s-trace-sw is on
001860         display "EVRDR00 LINES READ.....: " ws-lines-read
001870         display "EVRDR00 EVENTS KEPT.....: " ws-kept-count
001880     end-if.
001890     goback.
001900 
001910*---------------------------------------------------*
001920*  batch flow step 1 - the event-count header line. *
001930*  non-numeric header means n = 0, nothing is read  *
001940*  (req 93-118).                                     *
001950*---------------------------------------------------*
001960 read-count-hdr.
001970     move zero to ws-lines-to-read.
001980     read evt-in-file into ws-raw-line
001990         at end go to read-count-hdr-exit
002000     end-read.
002010     move ws-raw-line(1:9) to ws-hdr-text.
002020     move zero to ws-hdr-len.
002030     perform find-hdr-len
002040             varying ws-scan-sub from 9 by -1
002050             until ws-scan-sub < 1 or ws-hdr-len > 0.
002060     if ws-hdr-len > 0
002070        and ws-hdr-text(1:ws-hdr-len) is numeric
002080         move ws-hdr-text(1:ws-hdr-len) to ws-lines-to-read
002090     else
002100         move zero to ws-lines-to-read
002110     end-if.
002120 read-count-hdr-exit.
002130     exit.
002140 
002150 find-hdr-len.
002160     if ws-hdr-ch(ws-scan-sub) not = space
002170         move ws-scan-sub to ws-hdr-len
002180     end-if.
002190 
002200*---------------------------------------------------*
002210*  batch flow step 2 - read exactly n lines, each    *
002220*  readable line consumes one iteration whether or   *
002230*  not it matches the pattern (req 93-118).           *
002240*---------------------------------------------------*
002250 read-event-loop.
002260     move "N" to ws-line-matched-sw.
002270     read evt-in-file into ws-raw-line
002280         at end go to read-event-loop-exit
002290     end-read.
002300     add 1 to ws-lines-read.
002310     perform match-and-parse-line
002320             thru match-and-parse-line-exit.
002330     if ws-line-matched
002340         perform chrono-filter-check
002350                 thru chrono-filter-check-exit
002360     end-if.
002370 read-event-loop-exit.
002380     exit.
002390 
002400*---------------------------------------------------*
002410*  event-code / timestamp / path / hash validation  *
002420*  (business rules - evrdr00 section).                *
002430*---------------------------------------------------*
002440 match-and-parse-line.
002450     move "N" to ws-line-matched-sw.
002460     move spaces to ws-tokens.
002470     move zero to ws-tok-count ws-code-len ws-ts-len
002480                  ws-path-len ws-hash-len ws-unstr-ptr.
002490     if ws-raw-line(1:1) = space
002500         go to match-and-parse-line-exit
002510     end-if.
002520     unstring ws-raw-line delimited by all space
002530         into ws-tok-code  count in ws-code-len
002540              ws-tok-ts    count in ws-ts-len
002550              ws-tok-path  count in ws-path-len
002560              ws-tok-hash  count in ws-hash-len
002570         with pointer ws-unstr-ptr
002580         tallying in ws-tok-count
002590     end-unstring.
002600     if ws-tok-count not = 4
002610         go to match-and-parse-line-exit
002620     end-if.
002630     if ws-raw-line(ws-unstr-ptr:) not = spaces
002640         go to match-and-parse-line-exit
002650     end-if.
002660     perform validate-event-code
002670             thru validate-event-code-exit.
002680     perform validate-timestamp
002690             thru validate-timestamp-exit.
002700     perform validate-path-chars
002710             thru validate-path-chars-exit.
002720     perform validate-content-hash
002730             thru validate-content-hash-exit.
002740     if ws-code-is-ok and ws-ts-is-ok
002750        and ws-path-is-ok and ws-hash-is-ok
002760         move "Y" to ws-line-matched-sw
002770         perform build-internal-event
002780                 thru build-internal-event-exit
002790     end-if.
002800 match-and-parse-line-exit.
002810     exit.
002820 
002830*  req 93-204 / 01-05-95 d.p. - add or del, any case.
002840 validate-event-code.
002850     move "N" to ws-code-ok-sw.
002860     if ws-code-len = 3
002870         move ws-tok-code to ws-tok-code-uc
002880         inspect ws-tok-code-uc converting
002890             "abcdefghijklmnopqrstuvwxyz"
002900             to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002910         if ws-tok-code-uc = "ADD" or ws-tok-code-uc = "DEL"
002920             move "Y" to ws-code-ok-sw
002930         end-if
002940     end-if.
002950 validate-event-code-exit.
002960     exit.
002970 
002980*  req 98-221 - 13-digit millisecond epoch, y2k fix.
002990 validate-timestamp.
003000     move "N" to ws-ts-ok-sw.
003010     if ws-ts-len > 0 and ws-ts-len not > 13
003020         if ws-tok-ts(1:ws-ts-len) is numeric
003030             move "Y" to ws-ts-ok-sw
003035             move ws-tok-ts(1:ws-ts-len) to ws-parsed-timestamp
003040         end-if
003050     end-if.
003060 validate-timestamp-exit.
003070     exit.
003080 
003090*  02/11/94 n.k. - must start "/", 07/19/94 d.p. - the
003100*  forbidden-character scan (table ws-forbid-ch).
003110 validate-path-chars.
003120     move "N" to ws-path-ok-sw.
003130     if ws-path-len = 0 or ws-path-len > 200
003140         go to validate-path-chars-exit
003150     end-if.
003160     if ws-tok-path(1:1) not = "/"
003170         go to validate-path-chars-exit
003180     end-if.
003190     move "Y" to ws-path-ok-sw.
003200     perform scan-path-char
003210             varying ws-scan-sub from 1 by 1
003220             until ws-scan-sub > ws-path-len
003230                or not ws-path-is-ok.
003240 validate-path-chars-exit.
003250     exit.
003260 
003270 scan-path-char.
003280     perform test-one-forbidden-char
003290             varying ws-forbid-sub from 1 by 1
003300             until ws-forbid-sub > 17.
003310 
003320 test-one-forbidden-char.
003330     if ws-path-ch(ws-scan-sub) = ws-forbid-ch(ws-forbid-sub)
003340         move "N" to ws-path-ok-sw
003350     end-if.
003360 
003370*  09/02/93 n.k. - exactly 8 word-chars, or the single
003380*  "-" directory marker (req 96-140 clarified the "-").
003390 validate-content-hash.
003400     move "N" to ws-hash-ok-sw.
003410     if ws-hash-len = 1 and ws-tok-hash(1:1) = "-"
003420         move "Y" to ws-hash-ok-sw
003430         go to validate-content-hash-exit
003440     end-if.
003450     if ws-hash-len not = 8
003460         go to validate-content-hash-exit
003470     end-if.
003480     move "Y" to ws-hash-ok-sw.
003490     perform test-one-hash-char
003500             varying ws-scan-sub from 1 by 1
003510             until ws-scan-sub > 8
003520                or not ws-hash-is-ok.
003530 validate-content-hash-exit.
003540     exit.
003550 
003560 test-one-hash-char.
003570     if ws-tok-hash(ws-scan-sub:1) is not word-character
003580         move "N" to ws-hash-ok-sw
003590     end-if.
003600 
003610*---------------------------------------------------*
003620*  chronological filter (req 95-002) - compares      *
003630*  against the previously *read* line's event, not   *
003640*  the previously *kept* one.                         *
003650*---------------------------------------------------*
003660 chrono-filter-check.
003670     move "N" to ws-keep-this-sw.
003680     if not ws-have-kept
003690         move "Y" to ws-keep-this-sw
003700     else
003710         if ws-parsed-timestamp >= ws-prev-read-timestamp
003720             move "Y" to ws-keep-this-sw
003730         end-if
003740     end-if.
003750     if ws-keep-this-event
003760         perform append-event-to-table
003770                 thru append-event-to-table-exit
003780         move "Y" to ws-have-kept-sw
003790     end-if.
003800     move ws-parsed-timestamp to ws-prev-read-timestamp.
003810 chrono-filter-check-exit.
003820     exit.
003830 
003840*---------------------------------------------------*
003850*  derive file-type / parent-path / file-name, then  *
003860*  carry the built internal-event into the caller's  *
003870*  table (redefine no. 3 walks the char table).       *
003880*---------------------------------------------------*
003890 build-internal-event.
003900     move ws-tok-code-uc to wb-evt-type.
003910     move ws-parsed-timestamp to wb-evt-timestamp.
003920     move ws-tok-path to wb-evt-path.
003930     move ws-tok-hash to wb-evt-hash.
003940     if ws-tok-hash(1:1) = "-"
003950         move "dir " to wb-evt-file-type
003960     else
003970         move "file" to wb-evt-file-type
003980     end-if.
003990     move zero to ws-slash-pos.
004000     perform find-last-slash
004010             varying ws-scan-sub from ws-path-len by -1
004020             until ws-scan-sub < 1 or ws-slash-pos > 0.
004030     move spaces to wb-evt-parent-path wb-evt-file-name.
004040     if ws-slash-pos = 1
004050         move "/" to wb-evt-parent-path
004060     else
004070         if ws-slash-pos > 1
004080             compute ws-parent-len = ws-slash-pos - 1
004090             move ws-tok-path(1:ws-parent-len)
004100                  to wb-evt-parent-path
004110         end-if
004120     end-if.
004130     if ws-slash-pos > 0 and ws-slash-pos < ws-path-len
004140         compute ws-name-len = ws-path-len - ws-slash-pos
004150         compute ws-name-start = ws-slash-pos + 1
004160         move ws-tok-path(ws-name-start:ws-name-len)
004170              to wb-evt-file-name
004180     end-if.
004190 build-internal-event-exit.
004200     exit.
004210 
004220 find-last-slash.
004230     if ws-path-ch(ws-scan-sub) = "/"
004240         move ws-scan-sub to ws-slash-pos
004250     end-if.
004260 
004270*---------------------------------------------------*
004280*  append kept internal-event to the table that the  *
004290*  driver passed by reference - the same table the   *
004300*  interpreter (evint00) will later read.             *
004310*---------------------------------------------------*
004320 append-event-to-table.
004330     add 1 to ws-kept-count.
004340     set lk-evt-idx to ws-kept-count.
004350     move wb-evt-type        to lk-evt-type (lk-evt-idx).
004360     move wb-evt-timestamp   to lk-evt-timestamp (lk-evt-idx).
004370     move wb-evt-path        to lk-evt-path (lk-evt-idx).
004380     move wb-evt-hash        to lk-evt-hash (lk-evt-idx).
004390     move wb-evt-file-type   to lk-evt-file-type (lk-evt-idx).
004400     move wb-evt-parent-path to lk-evt-parent-path (lk-evt-idx).
004410     move wb-evt-file-name   to lk-evt-file-name (lk-evt-idx).
004420 append-event-to-table-exit.
004430     exit.
