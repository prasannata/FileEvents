000100*---------------------------------------------------------*
000110* evlog00 - file-event report writer                      *
000120*                                                         *
000130* takes one log request at a time from evint00 - a header *
000140* request, a detail request, or a close request - and     *
000150* turns it into the boxed, boundary-ruled report lines     *
000160* the shop has always wanted this batch to print.  owns    *
000170* the report print file; nothing else in this system       *
000180* opens, writes, or closes it.                             *
000190*---------------------------------------------------------*
000200 id division.
000210 program-id. evlog00.
000220 author. g. kontos.
000230 installation. informatics dept.
000240 date-written. 06/15/93.
000250 date-compiled.
000260 security. unclassified.
000270*---------------------------------------------------------*
000280*  change log                                              *
000290*  06/15/93 g.k.  original coding - header and plain       *
000300*                 detail rows, no wrapping yet.            *
000310*  07/09/93 g.k.  added continuation-row wrapping for       *
000320*                 details text over 51 characters.         *
000330*  08/22/93 n.k.  occurrence stamp now built from the 13-   *
000340*                 digit epoch millis field, not a caller-  *
000350*                 supplied display string.                 *
000360*  03/02/94 d.p.  request 94-019 - boundary rule widened    *
000370*                 to match the 100-column box evint00      *
000380*                 groups now report.                       *
000390*  10/02/98 g.k.  y2k review - calendar math below works   *
000400*                 off days-since-epoch, not a 2-digit      *
000410*                 year; nothing here truncates a year.     *
000420*                 no fix required.                         *
000430*  02/19/99 g.k.  y2k sign-off - program certified century *
000440*                 compliant, see memo dp/y2k/0219.          *
000450*  06/21/00 m.s.  request 00-044 - close request now traces*
000460*                 the row count when s-trace-sw is on.     *
000470*---------------------------------------------------------*
000480 environment division.
000490 configuration section.
000500 source-computer. ibm-at.
000510 object-computer. ibm-at.
000520 special-names.
000530     c01 is top-of-form
000540     switch s-trace-sw is upsi-0.
000550 input-output section.
000560 file-control.
000570     select evt-rpt-file assign print "SYSOUT".
000580 data division.
000590 file section.
000600 fd evt-rpt-file label records omitted.
000610 01  evt-rpt-rec.
000620     02  evt-rpt-text                 pic x(100).
000630     02  filler                       pic x(2).
000640 working-storage section.
000650*---------------------------------------------------*
000660*  standalone counters and switches - all binary,   *
000670*  per dp standards memo 94-6 (no display counters) *
000680*---------------------------------------------------*
000690 77  ws-row-count                     pic 9(7) comp value zero.
000700 77  ws-det-len                       pic 9(4) comp value zero.
000710 77  ws-wrap-start                    pic 9(4) comp value zero.
000720 77  ws-chunk-len                     pic 9(4) comp value zero.
000730 77  ws-chars-left                    pic 9(4) comp value zero.
000740 77  ws-len-scan-sub                  pic 9(4) comp value zero.
000750*---------------------------------------------------*
000760*  epoch-millis to calendar-stamp work fields - no  *
000770*  intrinsic date functions on this compiler, so the *
000780*  millis are carved up by hand, same as the shop's  *
000790*  other date routines.                              *
000800*---------------------------------------------------*
000810 77  ws-total-secs                    pic 9(11) comp value zero.
000820 77  ws-millis-part                   pic 9(3) comp value zero.
000830 77  ws-days-since-epoch              pic 9(8) comp value zero.
000840 77  ws-secs-of-day                   pic 9(5) comp value zero.
000850 77  ws-leftover-secs                 pic 9(5) comp value zero.
000860 77  ws-hh                            pic 9(2) comp value zero.
000870 77  ws-mm                            pic 9(2) comp value zero.
000880 77  ws-ss                            pic 9(2) comp value zero.
000890 77  ws-days-remaining                pic 9(8) comp value zero.
000900 77  ws-year                          pic 9(4) comp value zero.
000910 77  ws-month                         pic 9(2) comp value zero.
000920 77  ws-day                           pic 9(2) comp value zero.
000930 77  ws-days-in-year                  pic 9(3) comp value zero.
000940 77  ws-days-in-month                 pic 9(3) comp value zero.
000950 77  ws-month-tab-sub                 pic 9(2) comp value zero.
000960 77  ws-is-leap-sw                    pic x value "n".
000970     88  ws-is-leap                   value "y".
000980*---------------------------------------------------*
000990*  days-per-month table, non-leap - february is      *
001000*  bumped by one day in compute-days-in-month when    *
001010*  ws-is-leap is on.  value/redefines, per house      *
001020*  habit.  (redefine 1 of this program.)              *
001030*---------------------------------------------------*
001040 01  ws-month-day-tab-1.
001050     02  filler pic 9(2) value 31.
001060     02  filler pic 9(2) value 28.
001070     02  filler pic 9(2) value 31.
001080     02  filler pic 9(2) value 30.
001090     02  filler pic 9(2) value 31.
001100     02  filler pic 9(2) value 30.
001110     02  filler pic 9(2) value 31.
001120     02  filler pic 9(2) value 31.
001130     02  filler pic 9(2) value 30.
001140     02  filler pic 9(2) value 31.
001150     02  filler pic 9(2) value 30.
001160     02  filler pic 9(2) value 31.
001170 01  ws-month-day-tab-2 redefines ws-month-day-tab-1.
001180     02  ws-days-in-mon occurs 12 times pic 9(2).
001190*---------------------------------------------------*
001200*  month-name table for the "mmm" piece of the       *
001210*  occurrence stamp.  (redefine 2 of this program.)  *
001220*---------------------------------------------------*
001230 01  ws-month-name-tab-1.
001240     02  filler pic x(3) value "Jan".
001250     02  filler pic x(3) value "Feb".
001260     02  filler pic x(3) value "Mar".
001270     02  filler pic x(3) value "Apr".
001280     02  filler pic x(3) value "May".
001290     02  filler pic x(3) value "Jun".
001300     02  filler pic x(3) value "Jul".
001310     02  filler pic x(3) value "Aug".
001320     02  filler pic x(3) value "Sep".
001330     02  filler pic x(3) value "Oct".
001340     02  filler pic x(3) value "Nov".
001350     02  filler pic x(3) value "Dec".
001360 01  ws-month-name-tab-2 redefines ws-month-name-tab-1.
001370     02  ws-month-lit occurs 12 times pic x(3).
001380*---------------------------------------------------*
001390*  assembled occurrence-stamp text, "mmm dd yyyy    *
001400*  hh:mm:ss:sss", moved whole into rl-occurrence.    *
001410*---------------------------------------------------*
001420 01  ws-occur-fmt.
001430     02  of-month                     pic x(3).
001440     02  filler                       pic x value space.
001450     02  of-day                       pic 99.
001460     02  filler                       pic x value space.
001470     02  of-year                      pic 9(4).
001480     02  filler                       pic x value space.
001490     02  of-hour                      pic 99.
001500     02  filler                       pic x value ":".
001510     02  of-min                       pic 99.
001520     02  filler                       pic x value ":".
001530     02  of-sec                       pic 99.
001540     02  filler                       pic x value ":".
001550     02  of-msec                      pic 9(3).
001560     02  filler                       pic x(2) value spaces.
001570*---------------------------------------------------*
001580*  print-line work area - every row type (header,    *
001590*  detail, continuation) is built in this one boxed   *
001600*  buffer before being moved out to evt-rpt-text.      *
001610*  the byte redefine is used by blank-fill-print-line *
001620*  to clear the whole buffer before a row is built.    *
001630*  (redefine 3 of this program.)                       *
001640*---------------------------------------------------*
001650 01  rl-print-line.
001660     02  filler                       pic x value "|".
001670     02  rl-occurrence                pic x(26).
001680     02  filler                       pic x value "|".
001690     02  rl-action                    pic x(9).
001700     02  filler                       pic x value "|".
001710     02  rl-type                      pic x(9).
001720     02  filler                       pic x value "|".
001730     02  rl-details                   pic x(51).
001740     02  filler                       pic x value "|".
001750 01  rl-print-line-redef redefines rl-print-line.
001760     02  rl-print-byte occurs 100 times pic x.
001770*---------------------------------------------------*
001780*  header and boundary lines are fixed literal text -*
001790*  values shorter than the picture pad with spaces    *
001800*  automatically, so the trailing blanks in "occurence"*
001810*  etc. below are not typed out by hand.               *
001820*---------------------------------------------------*
001830 01  rl-header-line.
001840     02  filler pic x value "|".
001850     02  filler pic x(26) value "Occurence".
001860     02  filler pic x value "|".
001870     02  filler pic x(9) value "Event".
001880     02  filler pic x value "|".
001890     02  filler pic x(9) value "Type".
001900     02  filler pic x value "|".
001910     02  filler pic x(51) value "Details".
001920     02  filler pic x value "|".
001930 01  rl-boundary-line                 pic x(100) value all "-".
001940*---------------------------------------------------*
001950*  linkage - one log request at a time, shape fixed  *
001960*  to match evint00's ws-log-request field for field. *
001970*---------------------------------------------------*
001980 linkage section.
001990 01  lk-log-request.
002000     02  lg-function                  pic x.
002010         88  lg-is-header              value "H".
002020         88  lg-is-detail              value "D".
002030         88  lg-is-close               value "C".
002040     02  lg-timestamp                 pic 9(13).
002050     02  lg-action                    pic x(9).
002060     02  lg-file-type                 pic x(9).
002070     02  lg-details                   pic x(404).
002080 procedure division using lk-log-request.
002090*---------------------------------------------------*
002100main-log.
002110     evaluate true
002120        when lg-is-header
002130           perform print-report-header
002140        when lg-is-detail
002150           perform print-detail-row
002160        when lg-is-close
002170           perform close-report
002180        when other
002190           continue
002200     end-evaluate.
002210     goback.
002220*---------------------------------------------------*
002230*  print-report-header - opens the report fresh,     *
002240*  prints the boundary/header/boundary trio once.     *
002250*---------------------------------------------------*
002260 print-report-header.
002270     open output evt-rpt-file.
002280     perform print-boundary-rule.
002290     move rl-header-line to evt-rpt-text.
002300     write evt-rpt-rec.
002310     perform print-boundary-rule.
002320*---------------------------------------------------*
002330 print-boundary-rule.
002340     move rl-boundary-line to evt-rpt-text.
002350     write evt-rpt-rec.
002360*---------------------------------------------------*
002370*  print-detail-row - formats the occurrence stamp,  *
002380*  writes the main row (first 51 characters of the    *
002390*  details text), then as many continuation rows as   *
002400*  the remaining text needs; every row - main or       *
002410*  continuation - is followed by its own boundary.     *
002420*---------------------------------------------------*
002430 print-detail-row.
002440     perform format-occurrence-stamp.
002450     perform find-details-len.
002460     perform blank-fill-print-line.
002470     move ws-occur-fmt to rl-occurrence.
002480     move lg-action    to rl-action.
002490     move lg-file-type to rl-type.
002500     if ws-det-len > 51
002510        move 51 to ws-chunk-len
002520     else
002530        move ws-det-len to ws-chunk-len
002540     end-if.
002550     move lg-details (1:ws-chunk-len) to rl-details.
002560     move rl-print-line to evt-rpt-text.
002570     write evt-rpt-rec.
002580     add 1 to ws-row-count.
002590     perform print-boundary-rule.
002600     if ws-det-len > 51
002610        move 52 to ws-wrap-start
002620        perform print-one-wrap-row
002630            until ws-wrap-start > ws-det-len
002640     end-if.
002650*---------------------------------------------------*
002660*  print-one-wrap-row - one continuation row, blank   *
002670*  occurrence/action/type, up to 51 more characters   *
002680*  of details text starting at ws-wrap-start.          *
002690*---------------------------------------------------*
002700 print-one-wrap-row.
002710     perform blank-fill-print-line.
002720     compute ws-chars-left = ws-det-len - ws-wrap-start + 1.
002730     if ws-chars-left > 51
002740        move 51 to ws-chunk-len
002750     else
002760        move ws-chars-left to ws-chunk-len
002770     end-if.
002780     move lg-details (ws-wrap-start:ws-chunk-len) to rl-details.
002790     move rl-print-line to evt-rpt-text.
002800     write evt-rpt-rec.
002810     perform print-boundary-rule.
002820     add 51 to ws-wrap-start.
002830*---------------------------------------------------*
002840 blank-fill-print-line.
002850     move spaces to rl-print-line.
002860     move "|" to rl-print-byte (1).
002870     move "|" to rl-print-byte (28).
002880     move "|" to rl-print-byte (38).
002890     move "|" to rl-print-byte (48).
002900     move "|" to rl-print-byte (100).
002910*---------------------------------------------------*
002920*  close-report - the only paragraph that closes the  *
002930*  file; request 00-044 added the trace line.          *
002940*---------------------------------------------------*
002950 close-report.
002960     close evt-rpt-file.
002970     if s-trace-sw is on
002980        display "evlog00: rows printed " ws-row-count
002990     end-if.
003000*---------------------------------------------------*
003010*  find-details-len - trailing-space length finder    *
003020*  for lg-details, same backward-scan idiom used       *
003030*  throughout this system.                             *
003040*---------------------------------------------------*
003050 find-details-len.
003060     move zero to ws-det-len.
003070     perform test-one-details-char
003080         varying ws-len-scan-sub from 404 by -1
003090         until ws-len-scan-sub < 1 or ws-det-len > 0.
003100*---------------------------------------------------*
003110 test-one-details-char.
003120     if lg-details (ws-len-scan-sub:1) not = space
003130        move ws-len-scan-sub to ws-det-len
003140     end-if.
003150*---------------------------------------------------*
003160*  format-occurrence-stamp - the 13-digit epoch       *
003170*  millis in lg-timestamp, carved into a calendar      *
003180*  date and a clock time, assembled into ws-occur-fmt.*
003190*---------------------------------------------------*
003200 format-occurrence-stamp.
003210     perform split-epoch-fields.
003220     perform find-calendar-date.
003230     perform build-occurrence-text.
003240*---------------------------------------------------*
003250 split-epoch-fields.
003260     divide lg-timestamp by 1000
003270         giving ws-total-secs remainder ws-millis-part.
003280     divide ws-total-secs by 86400
003290         giving ws-days-since-epoch remainder ws-secs-of-day.
003300     divide ws-secs-of-day by 3600
003310         giving ws-hh remainder ws-leftover-secs.
003320     divide ws-leftover-secs by 60
003330         giving ws-mm remainder ws-ss.
003340*---------------------------------------------------*
003350*  find-calendar-date - walks whole years, then whole *
003360*  months, out of ws-days-since-epoch (day zero is     *
003370*  01/01/1970) until what is left is the day of the    *
003380*  month.                                               *
003390*---------------------------------------------------*
003400 find-calendar-date.
003410     move ws-days-since-epoch to ws-days-remaining.
003420     move 1970 to ws-year.
003430     perform test-one-year
003440         until ws-days-in-year > ws-days-remaining.
003450     move 1 to ws-month.
003460     perform test-one-month
003470         until ws-days-in-month > ws-days-remaining.
003480     compute ws-day = ws-days-remaining + 1.
003490*---------------------------------------------------*
003500 test-one-year.
003510     perform compute-days-in-year.
003520     if ws-days-in-year <= ws-days-remaining
003530        subtract ws-days-in-year from ws-days-remaining
003540        add 1 to ws-year
003550        perform compute-days-in-year
003560     end-if.
003570*---------------------------------------------------*
003580*  compute-days-in-year - leap test is the usual       *
003590*  divisible-by-4-but-not-100-unless-400 rule.          *
003600*---------------------------------------------------*
003610 compute-days-in-year.
003620     move "n" to ws-is-leap-sw.
003630     divide ws-year by 4 giving ws-month-tab-sub
003640         remainder ws-leftover-secs.
003650     if ws-leftover-secs = zero
003660        move "y" to ws-is-leap-sw
003670        divide ws-year by 100 giving ws-month-tab-sub
003680            remainder ws-leftover-secs
003690        if ws-leftover-secs = zero
003700           move "n" to ws-is-leap-sw
003710           divide ws-year by 400 giving ws-month-tab-sub
003720               remainder ws-leftover-secs
003730           if ws-leftover-secs = zero
003740              move "y" to ws-is-leap-sw
003750           end-if
003760        end-if
003770     end-if.
003780     if ws-is-leap
003790        move 366 to ws-days-in-year
003800     else
003810        move 365 to ws-days-in-year
003820     end-if.
003830*---------------------------------------------------*
003840 test-one-month.
003850     move ws-days-in-mon (ws-month) to ws-days-in-month.
003860     if ws-month = 2 and ws-is-leap
003870        add 1 to ws-days-in-month
003880     end-if.
003890     if ws-days-in-month <= ws-days-remaining
003900        subtract ws-days-in-month from ws-days-remaining
003910        add 1 to ws-month
003920        move ws-days-in-mon (ws-month) to ws-days-in-month
003930        if ws-month = 2 and ws-is-leap
003940           add 1 to ws-days-in-month
003950        end-if
003960     end-if.
003970*---------------------------------------------------*
003980 build-occurrence-text.
003990     move ws-month-lit (ws-month) to of-month.
004000     move ws-day      to of-day.
004010     move ws-year     to of-year.
004020     move ws-hh       to of-hour.
004030     move ws-mm       to of-min.
004040     move ws-ss       to of-sec.
004050     move ws-millis-part to of-msec.
