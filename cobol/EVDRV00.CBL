000100*---------------------------------------------------------*
000110* evdrv00 - file-event batch report driver                *
000120*                                                         *
000130* owns the one master event table for the whole run and   *
000140* calls the three units in the fixed order the batch has  *
000150* always run in: evrdr00 loads the table from the event   *
000160* stream, evint00 works the table and calls evlog00 for    *
000170* every row it decides to print.  this program opens and   *
000180* closes nothing itself - each called unit owns its own    *
000190* files.                                                   *
000200*---------------------------------------------------------*
000210 id division.
000220 program-id. evdrv00.
000230 author. n. karabelas.
000240 installation. informatics dept.
000250 date-written. 06/01/93.
000260 date-compiled.
000270 security. unclassified.
000280*---------------------------------------------------------*
000290*  change log                                              *
000300*  06/01/93 n.k.  original coding - skeleton only, table   *
000310*                 declared, no calls wired in yet.         *
000320*  06/18/93 g.k.  wired in the evlog00 header/close calls  *
000330*                 once the report writer was ready.        *
000340*  07/05/93 n.k.  wired in the evrdr00 and evint00 calls,  *
000350*                 run is now end to end.                   *
000360*  02/08/94 d.p.  request 94-019 - master table size        *
000370*                 raised to 1000 rows to match the other    *
000380*                 two units.                                *
000390*  01/17/95 d.p.  tidied comments, no logic change.        *
000400*  10/02/98 g.k.  y2k review - nothing here handles a date,*
000410*                 only wiring and a row count.  no fix     *
000420*                 required.                                *
000430*  02/19/99 g.k.  y2k sign-off - program certified century *
000440*                 compliant, see memo dp/y2k/0219.          *
000450*  06/21/00 m.s.  request 00-044 - added the trace-phase    *
000460*                 banners so a hung run can be told which  *
000470*                 of the three units it is stuck in.        *
000480*---------------------------------------------------------*
000490 environment division.
000500 configuration section.
000510 source-computer. ibm-at.
000520 object-computer. ibm-at.
000530 special-names.
000540     c01 is top-of-form
000550     switch s-trace-sw is upsi-0.
000560 input-output section.
000570 file-control.
000580 data division.
000590 working-storage section.
000600*---------------------------------------------------*
000610*  standalone counters and switches - all binary,   *
000620*  per dp standards memo 94-6 (no display counters) *
000630*---------------------------------------------------*
000640 77  ws-phase-tab-sub                 pic 9(2) comp value zero.
000650 77  ws-banner-tab-sub                pic 9(2) comp value zero.
000660*---------------------------------------------------*
000670*  the master event table - built once by evrdr00,   *
000680*  worked (and read only) by evint00, owned here for  *
000690*  the life of the run.  same shape, field for field, *
000700*  as both called units' linkage sections.            *
000710*---------------------------------------------------*
000720 01  ws-evt-table.
000730     02  ws-evt-entry occurs 1000 times
000740                      indexed by ws-evt-idx.
000750         03  ws-evt-type              pic x(3).
000760             88  ws-evt-is-add         value "ADD".
000770             88  ws-evt-is-del         value "DEL".
000780         03  ws-evt-timestamp         pic 9(13).
000790         03  ws-evt-path              pic x(200).
000800         03  ws-evt-hash              pic x(8).
000810         03  ws-evt-file-type         pic x(4).
000820             88  ws-evt-is-dir         value "dir ".
000830             88  ws-evt-is-file        value "file".
000840         03  ws-evt-parent-path       pic x(200).
000850         03  ws-evt-file-name         pic x(50).
000860         03  filler                   pic x(10).
000870 01  ws-evt-count                     pic 9(9) comp.
000880*---------------------------------------------------*
000890*  log-request block - this program only ever builds *
000900*  the header (h) and close (c) requests; every        *
000910*  detail (d) request is built and sent by evint00.    *
000920*  shape matches evlog00's linkage section exactly.    *
000930*---------------------------------------------------*
000940 01  ws-log-request.
000950     02  wlg-function                 pic x.
000960         88  wlg-is-header             value "H".
000970         88  wlg-is-close              value "C".
000980     02  wlg-timestamp                 pic 9(13).
000990     02  wlg-action                    pic x(9).
001000     02  wlg-file-type                 pic x(9).
001010     02  wlg-details                   pic x(404).
001020 01  ws-log-request-redef redefines ws-log-request.
001030     02  wlg-byte occurs 436 times pic x.
001040*---------------------------------------------------*
001050*  trace-phase banner table - request 00-044.  value/ *
001060*  redefines, per house habit.  (redefine 2 of this   *
001070*  program.)                                            *
001080*---------------------------------------------------*
001090 01  ws-phase-name-tab-1.
001100     02  filler pic x(8) value "READER  ".
001110     02  filler pic x(8) value "INTERP  ".
001120     02  filler pic x(8) value "CLOSE   ".
001130 01  ws-phase-name-tab-2 redefines ws-phase-name-tab-1.
001140     02  ws-phase-lit occurs 3 times pic x(8).
001150*---------------------------------------------------*
001160*  start/end run banner lines, displayed only when    *
001170*  s-trace-sw is on.  (redefine 3 of this program.)   *
001180*---------------------------------------------------*
001190 01  ws-banner-tab-1.
001200     02  filler pic x(30) value "evdrv00 - run starting".
001210     02  filler pic x(30) value "evdrv00 - run complete".
001220 01  ws-banner-tab-2 redefines ws-banner-tab-1.
001230     02  ws-banner-lit occurs 2 times pic x(30).
001240*---------------------------------------------------*
001250 procedure division.
001260*---------------------------------------------------*
001270main-drv.
001280     move 1 to ws-banner-tab-sub.
001290     perform display-banner.
001300     move 1 to ws-phase-tab-sub.
001310     perform trace-phase.
001320     call "evrdr00" using ws-evt-table ws-evt-count.
001330     move 2 to ws-phase-tab-sub.
001340     perform trace-phase.
001350     move "H" to wlg-function.
001360     perform blank-fill-log-request.
001370     call "evlog00" using ws-log-request.
001380     call "evint00" using ws-evt-table ws-evt-count.
001390     move 3 to ws-phase-tab-sub.
001400     perform trace-phase.
001410     move "C" to wlg-function.
001420     perform blank-fill-log-request.
001430     call "evlog00" using ws-log-request.
001440     move 2 to ws-banner-tab-sub.
001450     perform display-banner.
001460     if s-trace-sw is on
001470        display "evdrv00: events read " ws-evt-count
001480     end-if.
001490     stop run.
001500*---------------------------------------------------*
001510*  blank-fill-log-request - the header and close       *
001520*  requests carry no timestamp/action/type/details -   *
001530*  only the function code matters, so the rest of the  *
001540*  block is cleared before the call.                    *
001550*---------------------------------------------------*
001560 blank-fill-log-request.
001570     move spaces to wlg-action.
001580     move spaces to wlg-file-type.
001590     move spaces to wlg-details.
001600     move zero to wlg-timestamp.
001610*---------------------------------------------------*
001620 display-banner.
001630     if s-trace-sw is on
001640        display ws-banner-lit (ws-banner-tab-sub)
001650     end-if.
001660*---------------------------------------------------*
001670 trace-phase.
001680     if s-trace-sw is on
001690        display "evdrv00: entering "
001700                ws-phase-lit (ws-phase-tab-sub)
001710     end-if.
