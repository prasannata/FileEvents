001000*---------------------------------------------------------*
001100* evint00 - file-event interpreter - rules engine         *
001200*                                                         *
001300* reads the chronological, already-filtered event table   *
001400* built by evrdr00 and groups the raw add/del pairs it    *
001500* finds into the four business actions the shop reports   *
001600* on: added, deleted, renamed, moved.  calls evlog00 for   *
001700* every row it decides to print.  no file i/o of its own. *
001800*---------------------------------------------------------*
001900 id division.
002000 program-id. evint00.
002100 author. n. karabelas.
002200 installation. informatics dept.
002300 date-written. 07/02/93.
002400 date-compiled.
002500 security. unclassified.
002600*---------------------------------------------------------*
002700*  change log                                              *
002800*  07/02/93 n.k.  original coding - single-event groups   *
002900*                 only, no move/rename detection yet.     *
003000*  07/19/93 n.k.  added the lookback stack and the         *
003100*                 possible-move-or-rename test for adds.  *
003200*  08/04/93 n.k.  added redundant child-delete suppression *
003300*                 against the last logged directory del.  *
003400*  08/30/93 d.p.  added whole-directory move/rename via    *
003500*                 the pending content-hash map.            *
003600*  09/14/93 d.p.  fixed is-under-parent to compare on a    *
003700*                 path boundary, not a raw substring.      *
003800*  11/02/93 n.k.  mixed-group fallthrough now suppresses   *
003900*                 a child whose parent dir-delete is the   *
004000*                 event immediately before it in the group.*
004100*  02/08/94 d.p.  request 94-019 - pool/stack table sizes  *
004200*                 raised to match evrdr00's 1000-row cap.  *
004300*  06/21/94 n.k.  request 94-118 - file rename/move pair    *
004400*                 test tightened to exactly two events.    *
004500*  01/17/95 d.p.  tidied comments, no logic change.        *
004600*  10/02/98 g.k.  y2k review - all dates carried as        *
004700*                 13-digit epoch millis already; nothing  *
004800*                 here truncates a 2-digit year.  no fix   *
004900*                 required.                                *
005000*  02/19/99 g.k.  y2k sign-off - program certified century *
005100*                 compliant, see memo dp/y2k/0219.         *
005200*  06/21/00 m.s.  request 00-044 - leftover deletes from a *
005300*                 broken directory-op now log in the same  *
005400*                 pass as the group they came from.        *
005450*  09/05/00 n.k.  request 00-061 - whole-dir rename was     *
005460*                 mis-reported as moved; the new dir's own  *
005470*                 path was being compared against the old   *
005480*                 dir's parent instead of the new dir's      *
005490*                 parent.  added ws-new-dir-parent-path.      *
005510*  10/11/00 d.p.  request 00-069 - a lone directory add      *
005520*                 left on the stack was being mistaken for   *
005530*                 a directory delete in two places: the       *
005540*                 redundant child-delete test, and the        *
005550*                 file-delete merge-into-top-group test.       *
005560*                 both now also check the add/del byte, not    *
005570*                 just the dir/file byte, before treating an   *
005580*                 entry as a directory delete.                 *
005581*  03/02/01 m.s.  request 01-014 - leftover rows out of a     *
005582*                 broken directory op were printing the root  *
005583*                 dir delete's own timestamp instead of the    *
005584*                 leftover's.  added ws-pend-timestamp to the   *
005585*                 pending map, captured in add-pending-entry,   *
005586*                 moved to wc-evt-timestamp in log-one-leftover.*
005590*---------------------------------------------------------*
005600 environment division.
005700 configuration section.
005800 source-computer. ibm-at.
005900 object-computer. ibm-at.
006000 special-names.
006100     c01 is top-of-form
006200     switch s-trace-sw is upsi-0.
006300 input-output section.
006400 file-control.
006500 data division.
006600 working-storage section.
006700*---------------------------------------------------*
006800*  standalone counters and switches - all binary,   *
006900*  per dp standards memo 94-6 (no display counters) *
007000*---------------------------------------------------*
007100 77  ws-evt-sub                      pic 9(4) comp value zero.
007200 77  ws-evt-total                    pic 9(9) comp value zero.
007300 77  ws-pool-top                     pic 9(4) comp value zero.
007400 77  ws-stack-depth                  pic 9(4) comp value zero.
007500 77  ws-grp-start                    pic 9(4) comp value zero.
007600 77  ws-grp-count                    pic 9(4) comp value zero.
007700 77  ws-scan-sub                     pic 9(4) comp value zero.
007800 77  ws-scan-sub-2                   pic 9(4) comp value zero.
007900 77  ws-dir-scan-sub                 pic 9(4) comp value zero.
008000 77  ws-pend-sub                     pic 9(4) comp value zero.
008100 77  ws-pend-top                     pic 9(4) comp value zero.
008200 77  ws-genlen-a                     pic 9(4) comp value zero.
008300 77  ws-genlen-b                     pic 9(4) comp value zero.
008400 77  ws-gen-bound                    pic 9(4) comp value zero.
008500 77  ws-rel-len                      pic 9(4) comp value zero.
008600 77  ws-len-scan-sub                 pic 9(4) comp value zero.
008700 77  ws-ok-sw                        pic x value "n".
008800     88  ws-ok                       value "y".
008900 77  ws-found-sw                     pic x value "n".
009000     88  ws-found                    value "y".
009300 77  ws-is-dir-op-sw                 pic x value "n".
009400     88  ws-is-dir-op                value "y".
009500 77  ws-is-file-op-sw                pic x value "n".
009600     88  ws-is-file-op               value "y".
009700 77  ws-have-new-dir-sw              pic x value "n".
009800     88  ws-have-new-dir             value "y".
009900 77  ws-have-last-logged-sw          pic x value "n".
010000     88  ws-have-last-logged         value "y".
010100*---------------------------------------------------*
010200*  index-pool and group-descriptor stack.  the pool *
010300*  is a plain append-only list of master-table sub-  *
010400*  scripts; a group descriptor is just a start       *
010500*  position and a length into that pool.  because    *
010600*  the stack is strictly lifo and only its top group *
010700*  is ever appended to, the pool stays the exact      *
010800*  concatenation of the groups still on the stack -   *
010900*  popping a group can simply back ws-pool-top up by *
011000*  that group's length.  (redefine 1 of this prog.)  *
011100*---------------------------------------------------*
011200 01  ws-index-pool.
011300     02  ws-pool-entry occurs 1000 times
011400                       indexed by ws-pool-idx
011500                       pic 9(4) comp.
011600 01  ws-pool-redef redefines ws-index-pool.
011700     02  ws-pool-byte occurs 4000 times pic x.
011800 01  ws-group-stack.
011900     02  ws-stack-entry occurs 1000 times
012000                        indexed by ws-stk-idx.
012100         03  ws-stk-start             pic 9(4) comp.
012200         03  ws-stk-count             pic 9(4) comp.
012300*---------------------------------------------------*
012400*  pending content-hash map, rebuilt fresh for each *
012500*  group tested by is-a-dir-operation.  (redefine 2  *
012600*  of this program.)                                *
012700*---------------------------------------------------*
012800 01  ws-pend-map.
012900     02  ws-pend-entry occurs 1000 times
013000                       indexed by ws-pend-idx.
013100         03  ws-pend-hash             pic x(8).
013200         03  ws-pend-old-path         pic x(200).
013250         03  ws-pend-timestamp        pic 9(13).
013300         03  ws-pend-matched-sw       pic x.
013400             88  ws-pend-matched      value "y".
013500         03  ws-pend-is-dir-sw        pic x.
013600             88  ws-pend-is-dir-entry value "y".
013700 01  ws-pend-map-redef redefines ws-pend-map.
013800     02  ws-pend-byte occurs 223000 times pic x.
013900*---------------------------------------------------*
014000*  action and type vocabularies - per dp standards, *
014100*  there is no "modified"/"updated" action; content *
014200*  changes are always a del/add pair.               *
014300*---------------------------------------------------*
014400 01  ws-action-code                  pic x value "A".
014500     88  ws-action-is-added           value "A".
014600     88  ws-action-is-deleted         value "D".
014700     88  ws-action-is-renamed         value "R".
014800     88  ws-action-is-moved           value "M".
014900 01  ws-action-text                   pic x(9).
015000*---------------------------------------------------*
015100*  old/new directory path work area for the whole-  *
015200*  directory move/rename test, plus a small table    *
015300*  of the action-text literals it (and detail-group) *
015400*  look up by ws-action-code.  value/redefines table, *
015500*  per house habit.  (redefine 3 of this program.)   *
015550*  ws-new-dir-parent-path is the new dir add's own    *
015560*  parent path - detail-group-dir-op compares it       *
015570*  against the deleted root's parent, per req 00-061.  *
015600*---------------------------------------------------*
015700 01  ws-old-dir-path                  pic x(200).
015800 01  ws-new-dir-path                  pic x(200).
015850 01  ws-new-dir-parent-path           pic x(200).
015900 01  ws-action-table-1.
016000     02  filler pic x(9) value "Added    ".
016100     02  filler pic x(9) value "Deleted  ".
016200     02  filler pic x(9) value "Renamed  ".
016300     02  filler pic x(9) value "Moved    ".
016400 01  ws-action-table-2 redefines ws-action-table-1.
016500     02  ws-action-lit occurs 4 times pic x(9).
016600 77  ws-action-tab-sub                pic 9(4) comp value zero.
016700*---------------------------------------------------*
016800*  general-purpose path work fields used by every   *
016900*  string test in this program (prefix test, path    *
017000*  boundary test, trailing-space length finder).     *
017100*  both sides get a character-table redefine so the  *
017200*  length finder can scan back one byte at a time.   *
017300*---------------------------------------------------*
017400 01  ws-gen-field-a                   pic x(200).
017500 01  ws-gen-field-a-chars redefines ws-gen-field-a.
017600     02  ws-gen-a-ch occurs 200 times pic x.
017700 01  ws-gen-field-b                   pic x(200).
017800 01  ws-gen-field-b-chars redefines ws-gen-field-b.
017900     02  ws-gen-b-ch occurs 200 times pic x.
018000 01  ws-gen-suffix                    pic x(200).
018100 01  ws-gen-cand-path                 pic x(200).
018200 01  ws-gen-details                   pic x(404).
018300*---------------------------------------------------*
018400*  last-logged-event - a plain copy of the internal- *
018500*  event shape, kept for the redundant child-delete  *
018600*  suppression test.                                 *
018700*---------------------------------------------------*
018800 01  ws-last-logged.
018900     02  wl-evt-type                  pic x(3).
018950         88  wl-is-del                 value "DEL".
019000     02  wl-evt-timestamp             pic 9(13).
019100     02  wl-evt-path                  pic x(200).
019200     02  wl-evt-hash                  pic x(8).
019300     02  wl-evt-file-type             pic x(4).
019400         88  wl-is-dir                value "dir ".
019500     02  wl-evt-parent-path           pic x(200).
019600     02  wl-evt-file-name             pic x(50).
019700*---------------------------------------------------*
019800*  copies of the events currently under test - the   *
019900*  "candidate" (the add or del being processed) and  *
020000*  the two members compared when sizing up a group.  *
020100*---------------------------------------------------*
020200 01  ws-candidate.
020300     02  wc-evt-type                  pic x(3).
020400         88  wc-is-add                 value "ADD".
020500         88  wc-is-del                 value "DEL".
020600     02  wc-evt-timestamp             pic 9(13).
020700     02  wc-evt-path                  pic x(200).
020800     02  wc-evt-hash                  pic x(8).
020900     02  wc-evt-file-type             pic x(4).
021000         88  wc-is-dir                 value "dir ".
021100     02  wc-evt-parent-path           pic x(200).
021200     02  wc-evt-file-name             pic x(50).
021300 01  ws-member-1.
021400     02  wm1-evt-type                 pic x(3).
021500         88  wm1-is-add                value "ADD".
021600         88  wm1-is-del                value "DEL".
021700     02  wm1-evt-timestamp            pic 9(13).
021800     02  wm1-evt-path                 pic x(200).
021900     02  wm1-evt-hash                 pic x(8).
022000     02  wm1-evt-file-type            pic x(4).
022100         88  wm1-is-dir                value "dir ".
022200     02  wm1-evt-parent-path          pic x(200).
022300     02  wm1-evt-file-name            pic x(50).
022400 01  ws-member-2.
022500     02  wm2-evt-type                 pic x(3).
022600         88  wm2-is-add                value "ADD".
022700         88  wm2-is-del                value "DEL".
022800     02  wm2-evt-timestamp            pic 9(13).
022900     02  wm2-evt-path                 pic x(200).
023000     02  wm2-evt-hash                 pic x(8).
023100     02  wm2-evt-file-type            pic x(4).
023200         88  wm2-is-dir                value "dir ".
023300     02  wm2-evt-parent-path          pic x(200).
023400     02  wm2-evt-file-name            pic x(50).
023500*---------------------------------------------------*
023600*  log-request block passed to evlog00 - shape must  *
023700*  match evlog00's linkage section exactly.          *
023800*---------------------------------------------------*
023900 01  ws-log-request.
024000     02  wlg-function                 pic x.
024100         88  wlg-is-header             value "H".
024200         88  wlg-is-detail             value "D".
024300         88  wlg-is-close              value "C".
024400     02  wlg-timestamp                pic 9(13).
024500     02  wlg-action                   pic x(9).
024600     02  wlg-file-type                pic x(9).
024700     02  wlg-details                  pic x(404).
024800*---------------------------------------------------*
024900*  linkage - the event table built by evrdr00, passed *
025000*  through unchanged by evdrv00.  same shape, field   *
025100*  for field, as evrdr00's lk-evt-table.              *
025200*---------------------------------------------------*
025300 linkage section.
025400 01  lk-evt-table.
025500     02  lk-evt-entry occurs 1000 times
025600                      indexed by lk-evt-idx.
025700         03  lk-evt-type              pic x(3).
025800             88  lk-evt-is-add         value "ADD".
025900             88  lk-evt-is-del         value "DEL".
026000         03  lk-evt-timestamp         pic 9(13).
026100         03  lk-evt-path              pic x(200).
026200         03  lk-evt-hash              pic x(8).
026300         03  lk-evt-file-type         pic x(4).
026400             88  lk-evt-is-dir         value "dir ".
026500             88  lk-evt-is-file        value "file".
026600         03  lk-evt-parent-path       pic x(200).
026700         03  lk-evt-file-name         pic x(50).
026800         03  filler                   pic x(10).
026900 01  lk-evt-count                     pic 9(9) comp.
027000 procedure division using lk-evt-table lk-evt-count.
027100*---------------------------------------------------*
027200main-int.
027300     move lk-evt-count to ws-evt-total.
027400     perform process-event-loop
027500         varying ws-evt-sub from 1 by 1
027600         until ws-evt-sub > ws-evt-total.
027700     perform flush-stack thru flush-stack-exit.
027800     if s-trace-sw is on
027900        display "evint00: events processed " ws-evt-total
028000     end-if.
028100     goback.
028200*---------------------------------------------------*
028300*  set-action-text - looks ws-action-code up in the  *
028400*  action-text table instead of carrying the literal *
028500*  text around, per the shop's value/redefines habit. *
028600*---------------------------------------------------*
028700 set-action-text.
028800     evaluate true
028900        when ws-action-is-added
029000           move 1 to ws-action-tab-sub
029100        when ws-action-is-deleted
029200           move 2 to ws-action-tab-sub
029300        when ws-action-is-renamed
029400           move 3 to ws-action-tab-sub
029500        when ws-action-is-moved
029600           move 4 to ws-action-tab-sub
029700     end-evaluate.
029800     move ws-action-lit (ws-action-tab-sub) to ws-action-text.
029900*---------------------------------------------------*
030000process-event-loop.
030100     set lk-evt-idx to ws-evt-sub.
030200     move lk-evt-type (lk-evt-idx)        to wc-evt-type.
030300     move lk-evt-timestamp (lk-evt-idx)   to wc-evt-timestamp.
030400     move lk-evt-path (lk-evt-idx)        to wc-evt-path.
030500     move lk-evt-hash (lk-evt-idx)        to wc-evt-hash.
030600     move lk-evt-file-type (lk-evt-idx)   to wc-evt-file-type.
030700     move lk-evt-parent-path (lk-evt-idx) to wc-evt-parent-path.
030800     move lk-evt-file-name (lk-evt-idx)   to wc-evt-file-name.
030900     if wc-is-del
031000        perform handle-del-event thru handle-del-event-exit
031100     else
031200        perform handle-add-event thru handle-add-event-exit
031300     end-if.
031400*---------------------------------------------------*
031500*  branch 1/2 of the del side of this program's event*
031600*  flow.  a directory delete always flushes; a file  *
031700*  delete only flushes when it is not a direct child *
031800*  of the directory-delete group on top of the stack.*
031900*---------------------------------------------------*
032000 handle-del-event.
032500     if wc-is-dir
032600        perform flush-stack thru flush-stack-exit
032700        perform is-redundant-child-delete thru
032800                is-redundant-child-delete-exit
032900        if not ws-ok
033000           perform push-new-group
033100        end-if
033200     else
033300        if ws-stack-depth > zero
033400           perform test-top-group-is-dir-parent thru
033500                   test-top-group-is-dir-parent-exit
033600        else
033700           move "n" to ws-found-sw
033800        end-if
033900        if ws-found
034000           perform append-to-top-group
034100        else
034200           perform flush-stack thru flush-stack-exit
034300           perform is-redundant-child-delete thru
034400                   is-redundant-child-delete-exit
034500           if not ws-ok
034600              perform push-new-group
034700           end-if
034800        end-if
034900     end-if.
035000handle-del-event-exit.
035100     exit.
035200*---------------------------------------------------*
035300 test-top-group-is-dir-parent.
035400     move "n" to ws-found-sw.
035500     set ws-stk-idx to ws-stack-depth.
035600     move ws-stk-start (ws-stk-idx) to ws-grp-start.
035700     set ws-pool-idx to ws-grp-start.
035800     set lk-evt-idx to ws-pool-entry (ws-pool-idx).
035900     if lk-evt-is-del (lk-evt-idx) and lk-evt-is-dir (lk-evt-idx)
036000        if lk-evt-path (lk-evt-idx) = wc-evt-parent-path
036100           move "y" to ws-found-sw
036200        end-if
036300     end-if.
036400test-top-group-is-dir-parent-exit.
036500     exit.
036600*---------------------------------------------------*
036700*  branch 3 of the batch flow - an add either joins  *
036800*  the group on top of the stack, closes it off and  *
036900*  starts a fresh one, or (empty stack) is logged as *
037000*  added right away, no grouping needed.             *
037100*---------------------------------------------------*
037200 handle-add-event.
037300     if ws-stack-depth > zero
037400        perform is-possible-move-or-rename thru
037500                is-possible-move-or-rename-exit
037600        if ws-ok
037700           perform append-to-top-group
037800        else
037900           perform flush-stack thru flush-stack-exit
038000           perform push-new-group
038100        end-if
038200     else
038300        move "A" to ws-action-code
038400        perform set-action-text
038500        perform log-one-event
038600        perform set-last-logged-from-candidate
038700     end-if.
038800handle-add-event-exit.
038900     exit.
039000*---------------------------------------------------*
039100*  push-new-group / append-to-top-group both work   *
039200*  against ws-candidate, which the caller has just   *
039300*  loaded from the master table.                     *
039400*---------------------------------------------------*
039500 push-new-group.
039600     add 1 to ws-pool-top.
039700     set ws-pool-idx to ws-pool-top.
039800     set lk-evt-idx to ws-evt-sub.
039900     move ws-evt-sub to ws-pool-entry (ws-pool-idx).
040000     add 1 to ws-stack-depth.
040100     set ws-stk-idx to ws-stack-depth.
040200     move ws-pool-top to ws-stk-start (ws-stk-idx).
040300     move 1 to ws-stk-count (ws-stk-idx).
040400*---------------------------------------------------*
040500 append-to-top-group.
040600     add 1 to ws-pool-top.
040700     set ws-pool-idx to ws-pool-top.
040800     move ws-evt-sub to ws-pool-entry (ws-pool-idx).
040900     set ws-stk-idx to ws-stack-depth.
041000     add 1 to ws-stk-count (ws-stk-idx).
041100*---------------------------------------------------*
041200*  flush = pop groups top-first until the stack is   *
041300*  empty, detailing (logging) each one as it comes   *
041400*  off.  popping just backs the pool top up, because *
041500*  the popped group is always the pool's last block. *
041600*---------------------------------------------------*
041700 flush-stack.
041800     perform flush-one-group
041900         until ws-stack-depth = zero.
042000flush-stack-exit.
042100     exit.
042200*---------------------------------------------------*
042300 flush-one-group.
042400     set ws-stk-idx to ws-stack-depth.
042500     move ws-stk-start (ws-stk-idx) to ws-grp-start.
042600     move ws-stk-count (ws-stk-idx) to ws-grp-count.
042700     perform detail-group thru detail-group-exit.
042800     compute ws-pool-top = ws-pool-top - ws-grp-count.
042900     subtract 1 from ws-stack-depth.
043000*---------------------------------------------------*
043100*  detail-group - decides each group's action and    *
043200*  sends it to evlog00.  ws-grp-start/ws-grp-count    *
043300*  describe the group about to be popped.             *
043400*---------------------------------------------------*
043500 detail-group.
043600     if ws-grp-count = 1
043700        perform detail-group-single
043800     else
043900        perform load-group-member-1
044000        perform is-a-dir-operation thru is-a-dir-operation-exit
044100        if ws-is-dir-op
044200           perform detail-group-dir-op
044300        else
044400           perform load-group-member-2
044500           perform is-a-file-operation thru
044600                   is-a-file-operation-exit
044700           if ws-is-file-op
044800              perform detail-group-file-op
044900           else
045000              perform detail-group-mixed
045100           end-if
045200        end-if
045300     end-if.
045400detail-group-exit.
045500     exit.
045600*---------------------------------------------------*
045700 detail-group-single.
045800     set ws-pool-idx to ws-grp-start.
045900     set lk-evt-idx to ws-pool-entry (ws-pool-idx).
046000     move lk-evt-type (lk-evt-idx)        to wc-evt-type.
046100     move lk-evt-timestamp (lk-evt-idx)   to wc-evt-timestamp.
046200     move lk-evt-path (lk-evt-idx)        to wc-evt-path.
046300     move lk-evt-hash (lk-evt-idx)        to wc-evt-hash.
046400     move lk-evt-file-type (lk-evt-idx)   to wc-evt-file-type.
046500     move lk-evt-parent-path (lk-evt-idx) to wc-evt-parent-path.
046600     move lk-evt-file-name (lk-evt-idx)   to wc-evt-file-name.
046700     if wc-is-add
046800        move "A" to ws-action-code
046900        perform set-action-text
047000     else
047100        move "D" to ws-action-code
047200        perform set-action-text
047300     end-if.
047400     perform log-one-event.
047500     perform set-last-logged-from-candidate.
047600*---------------------------------------------------*
047700*  whole-directory move/rename - one summary row for *
047800*  the root pair, then any leftover unmatched deletes*
047900*  logged individually, per request 00-044.          *
048000*---------------------------------------------------*
048100 detail-group-dir-op.
048200     move wm1-evt-parent-path to ws-gen-field-a.
048300     move ws-new-dir-parent-path to ws-gen-field-b.
048400     if ws-gen-field-a = ws-gen-field-b
048500        move "R" to ws-action-code
048600        perform set-action-text
048700     else
048800        move "M" to ws-action-code
048900        perform set-action-text
049000     end-if.
049100     move wm1-evt-timestamp to wc-evt-timestamp.
049200     move wm1-evt-file-type to wc-evt-file-type.
049300     move ws-old-dir-path to ws-gen-field-a.
049400     perform find-len-a.
049500     move ws-old-dir-path (1:ws-genlen-a) to ws-gen-details.
049600     compute ws-gen-bound = ws-genlen-a + 1.
049700     move " to " to ws-gen-details (ws-gen-bound:4).
049800     compute ws-gen-bound = ws-genlen-a + 5.
049900     move ws-new-dir-path to ws-gen-details (ws-gen-bound:200).
050000     perform log-one-group-row.
050100     move wm1-evt-type        to wc-evt-type.
050200     move wm1-evt-timestamp   to wc-evt-timestamp.
050300     move wm1-evt-path        to wc-evt-path.
050400     move wm1-evt-hash        to wc-evt-hash.
050500     move wm1-evt-file-type   to wc-evt-file-type.
050600     move wm1-evt-parent-path to wc-evt-parent-path.
050700     move wm1-evt-file-name   to wc-evt-file-name.
050800     perform set-last-logged-from-candidate.
050900     perform log-leftover-deletes.
051000*---------------------------------------------------*
051100 detail-group-file-op.
051200     move wm1-evt-parent-path to ws-gen-field-a.
051300     move wm2-evt-parent-path to ws-gen-field-b.
051400     if ws-gen-field-a = ws-gen-field-b
051500        move "R" to ws-action-code
051600        perform set-action-text
051700     else
051800        move "M" to ws-action-code
051900        perform set-action-text
052000     end-if.
052100     move wm1-evt-timestamp to wc-evt-timestamp.
052200     move wm1-evt-file-type to wc-evt-file-type.
052300     move wm1-evt-path to ws-gen-field-a.
052400     perform find-len-a.
052500     move wm1-evt-path (1:ws-genlen-a) to ws-gen-details.
052600     compute ws-gen-bound = ws-genlen-a + 1.
052700     move " to " to ws-gen-details (ws-gen-bound:4).
052800     compute ws-gen-bound = ws-genlen-a + 5.
052900     move wm2-evt-path to ws-gen-details (ws-gen-bound:200).
053000     perform log-one-group-row.
053100     move wm1-evt-type        to wc-evt-type.
053200     move wm1-evt-timestamp   to wc-evt-timestamp.
053300     move wm1-evt-path        to wc-evt-path.
053400     move wm1-evt-hash        to wc-evt-hash.
053500     move wm1-evt-file-type   to wc-evt-file-type.
053600     move wm1-evt-parent-path to wc-evt-parent-path.
053700     move wm1-evt-file-name   to wc-evt-file-name.
053800     perform set-last-logged-from-candidate.
053900*---------------------------------------------------*
054000*  mixed/irregular group - log every member on its   *
054100*  own, except a child whose own immediately-         *
054200*  preceding member is the directory-delete that      *
054300*  already covers it.                                 *
054400*---------------------------------------------------*
054500 detail-group-mixed.
054600     perform detail-group-mixed-member
054700         varying ws-scan-sub from 1 by 1
054800         until ws-scan-sub > ws-grp-count.
054900*---------------------------------------------------*
055000 detail-group-mixed-member.
055100     compute ws-pend-sub = ws-grp-start + ws-scan-sub - 1.
055200     set ws-pool-idx to ws-pend-sub.
055300     set lk-evt-idx to ws-pool-entry (ws-pool-idx).
055400     move lk-evt-type (lk-evt-idx)        to wc-evt-type.
055500     move lk-evt-timestamp (lk-evt-idx)   to wc-evt-timestamp.
055600     move lk-evt-path (lk-evt-idx)        to wc-evt-path.
055700     move lk-evt-hash (lk-evt-idx)        to wc-evt-hash.
055800     move lk-evt-file-type (lk-evt-idx)   to wc-evt-file-type.
055900     move lk-evt-parent-path (lk-evt-idx) to wc-evt-parent-path.
056000     move lk-evt-file-name (lk-evt-idx)   to wc-evt-file-name.
056100     move "n" to ws-found-sw.
056200     if ws-scan-sub > 1
056300        compute ws-pend-top = ws-grp-start + ws-scan-sub - 2.
056400        set ws-pool-idx to ws-pend-top.
056500        set ws-scan-sub-2 to ws-pool-entry (ws-pool-idx).
056600        set lk-evt-idx to ws-scan-sub-2.
056700        if lk-evt-is-del (lk-evt-idx)
056800           and lk-evt-is-dir (lk-evt-idx)
056900           if lk-evt-path (lk-evt-idx) = wc-evt-parent-path
057000              move "y" to ws-found-sw
057100           end-if
057200        end-if
057300     end-if.
057400     if not ws-found
057500        if wc-is-add
057600           move "A" to ws-action-code
057700           perform set-action-text
057800        else
057900           move "D" to ws-action-code
058000           perform set-action-text
058100        end-if
058200        perform log-one-event
058300        perform set-last-logged-from-candidate
058400     end-if.
058500*---------------------------------------------------*
058600*  load-group-member-1/2 - copy the first and second *
058700*  members of the group under test into the compare  *
058800*  work areas.                                        *
058900*---------------------------------------------------*
059000 load-group-member-1.
059100     set ws-pool-idx to ws-grp-start.
059200     set lk-evt-idx to ws-pool-entry (ws-pool-idx).
059300     move lk-evt-type (lk-evt-idx)        to wm1-evt-type.
059400     move lk-evt-timestamp (lk-evt-idx)   to wm1-evt-timestamp.
059500     move lk-evt-path (lk-evt-idx)        to wm1-evt-path.
059600     move lk-evt-hash (lk-evt-idx)        to wm1-evt-hash.
059700     move lk-evt-file-type (lk-evt-idx)   to wm1-evt-file-type.
059800     move lk-evt-parent-path (lk-evt-idx) to wm1-evt-parent-path.
059900     move lk-evt-file-name (lk-evt-idx)   to wm1-evt-file-name.
060000*---------------------------------------------------*
060100 load-group-member-2.
060200     compute ws-scan-sub = ws-grp-start + 1.
060300     set ws-pool-idx to ws-scan-sub.
060400     set lk-evt-idx to ws-pool-entry (ws-pool-idx).
060500     move lk-evt-type (lk-evt-idx)        to wm2-evt-type.
060600     move lk-evt-timestamp (lk-evt-idx)   to wm2-evt-timestamp.
060700     move lk-evt-path (lk-evt-idx)        to wm2-evt-path.
060800     move lk-evt-hash (lk-evt-idx)        to wm2-evt-hash.
060900     move lk-evt-file-type (lk-evt-idx)   to wm2-evt-file-type.
061000     move lk-evt-parent-path (lk-evt-idx) to wm2-evt-parent-path.
061100     move lk-evt-file-name (lk-evt-idx)   to wm2-evt-file-name.
061200*---------------------------------------------------*
061300*  is-possible-move-or-rename - tested against the   *
061400*  group currently on top of the stack, for the add  *
061500*  event sitting in ws-candidate.                    *
061600*---------------------------------------------------*
061700 is-possible-move-or-rename.
061800     move "n" to ws-ok-sw.
061900     perform load-group-member-1.
062000     if wc-is-dir and wm1-is-del and wm1-is-dir
062100        move "y" to ws-ok-sw
062200     end-if.
062300     if not ws-ok and not wc-is-dir
062400        perform find-last-dir-in-top-group thru
062500                find-last-dir-in-top-group-exit
062600        if ws-found
062700           move ws-gen-field-a to ws-gen-field-b
062800           move wc-evt-parent-path to ws-gen-field-a
062900           if ws-gen-field-a = ws-gen-field-b
063000              perform hash-in-top-group thru
063100                      hash-in-top-group-exit
063200              if ws-found
063300                 move "y" to ws-ok-sw
063400              end-if
063500           end-if
063600        end-if
063700     end-if.
063800     if not ws-ok and not wc-is-dir
063900        if wm1-is-del and not wm1-is-dir
064000           if wm1-evt-hash = wc-evt-hash
064100              move "y" to ws-ok-sw
064200           end-if
064300        end-if
064400     end-if.
064500is-possible-move-or-rename-exit.
064600     exit.
064700*---------------------------------------------------*
064800*  scans the top group back-to-front for the most     *
064900*  recent directory-type member; its path comes back  *
065000*  in ws-gen-field-a.                                  *
065100*---------------------------------------------------*
065200 find-last-dir-in-top-group.
065300     move "n" to ws-found-sw.
065400     set ws-stk-idx to ws-stack-depth.
065500     move ws-stk-start (ws-stk-idx) to ws-grp-start.
065600     move ws-stk-count (ws-stk-idx) to ws-grp-count.
065700     perform scan-one-dir-member
065800         varying ws-dir-scan-sub from ws-grp-count by -1
065900         until ws-dir-scan-sub < 1 or ws-found.
066000find-last-dir-in-top-group-exit.
066100     exit.
066200*---------------------------------------------------*
066300 scan-one-dir-member.
066400     compute ws-scan-sub = ws-grp-start + ws-dir-scan-sub - 1.
066500     set ws-pool-idx to ws-scan-sub.
066600     set lk-evt-idx to ws-pool-entry (ws-pool-idx).
066700     if lk-evt-is-dir (lk-evt-idx)
066800        move lk-evt-path (lk-evt-idx) to ws-gen-field-a
066900        move "y" to ws-found-sw
067000     end-if.
067100*---------------------------------------------------*
067200*  true if some member already in the top group has  *
067300*  the same content-hash as ws-candidate.             *
067400*---------------------------------------------------*
067500 hash-in-top-group.
067600     move "n" to ws-found-sw.
067700     set ws-stk-idx to ws-stack-depth.
067800     move ws-stk-start (ws-stk-idx) to ws-grp-start.
067900     move ws-stk-count (ws-stk-idx) to ws-grp-count.
068000     perform scan-one-hash-member
068100         varying ws-dir-scan-sub from 1 by 1
068200         until ws-dir-scan-sub > ws-grp-count or ws-found.
068300hash-in-top-group-exit.
068400     exit.
068500*---------------------------------------------------*
068600 scan-one-hash-member.
068700     compute ws-scan-sub = ws-grp-start + ws-dir-scan-sub - 1.
068800     set ws-pool-idx to ws-scan-sub.
068900     set lk-evt-idx to ws-pool-entry (ws-pool-idx).
069000     if lk-evt-hash (lk-evt-idx) = wc-evt-hash
069100        move "y" to ws-found-sw
069200     end-if.
069300*---------------------------------------------------*
069400*  is-redundant-child-delete - ws-candidate is the   *
069500*  delete about to start a new group from an empty    *
069600*  (just-flushed) stack; true if it is already        *
069700*  covered by the last logged directory delete.       *
069800*---------------------------------------------------*
069900 is-redundant-child-delete.
070000     move "n" to ws-ok-sw.
070050     if ws-have-last-logged and wl-is-del and wl-is-dir
070200        move wl-evt-path to ws-gen-field-a
070300        move wc-evt-path to ws-gen-field-b
070400        perform find-len-a.
070500        perform find-len-b.
070600        perform is-under-parent thru is-under-parent-exit
070700     end-if.
070800is-redundant-child-delete-exit.
070900     exit.
071000*---------------------------------------------------*
071100*  is-under-parent - ws-gen-field-a/ws-genlen-a is    *
071200*  the candidate parent path, ws-gen-field-b/          *
071300*  ws-genlen-b is the path being tested.  equivalent   *
071400*  to a component-by-component "/" compare because a   *
071500*  match is only accepted on a "/" boundary.           *
071600*---------------------------------------------------*
071700 is-under-parent.
071800     move "n" to ws-ok-sw.
071900     if ws-genlen-b > ws-genlen-a
072000        if ws-gen-field-b (1:ws-genlen-a) =
072100           ws-gen-field-a (1:ws-genlen-a)
072200           compute ws-gen-bound = ws-genlen-a + 1
072300           if ws-gen-field-b (ws-gen-bound:1) = "/"
072400              move "y" to ws-ok-sw
072500           end-if
072600        end-if
072700     end-if.
072800is-under-parent-exit.
072900     exit.
073000*---------------------------------------------------*
073100*  find-len-a/find-len-b - trailing-space length       *
073200*  finders for the general path work areas, scanning  *
073300*  back one byte at a time via the character redefine.*
073400*---------------------------------------------------*
073500 find-len-a.
073600     move zero to ws-genlen-a.
073700     perform test-one-len-a-char
073800         varying ws-len-scan-sub from 200 by -1
073900         until ws-len-scan-sub < 1 or ws-genlen-a > 0.
074000*---------------------------------------------------*
074100 test-one-len-a-char.
074200     if ws-gen-a-ch (ws-len-scan-sub) not = space
074300        move ws-len-scan-sub to ws-genlen-a
074400     end-if.
074500*---------------------------------------------------*
074600 find-len-b.
074700     move zero to ws-genlen-b.
074800     perform test-one-len-b-char
074900         varying ws-len-scan-sub from 200 by -1
075000         until ws-len-scan-sub < 1 or ws-genlen-b > 0.
075100*---------------------------------------------------*
075200 test-one-len-b-char.
075300     if ws-gen-b-ch (ws-len-scan-sub) not = space
075400        move ws-len-scan-sub to ws-genlen-b
075500     end-if.
075600*---------------------------------------------------*
075700*  is-a-dir-operation - tests the group described by  *
075800*  ws-grp-start/ws-grp-count; on success ws-old-dir-  *
075900*  path/ws-new-dir-path/ws-new-dir-parent-path carry  *
076000*  the root pair's paths, and unresolved pending      *
076100*  deletes stay in the map for log-leftover-deletes.  *
076200*---------------------------------------------------*
076300 is-a-dir-operation.
076400     move "n" to ws-is-dir-op-sw.
076500     move "n" to ws-have-new-dir-sw.
076600     move spaces to ws-old-dir-path.
076700     move spaces to ws-new-dir-path.
076750     move spaces to ws-new-dir-parent-path.
076800     move zero to ws-pend-top.
076900     move "y" to ws-ok-sw.
077000     perform test-one-dir-op-member
077100         varying ws-scan-sub from 1 by 1
077200         until ws-scan-sub > ws-grp-count or not ws-ok.
077300     if ws-ok
077400        move "y" to ws-is-dir-op-sw
077500     end-if.
077600is-a-dir-operation-exit.
077700     exit.
077800*---------------------------------------------------*
077900 test-one-dir-op-member.
078000     compute ws-pend-sub = ws-grp-start + ws-scan-sub - 1.
078100     set ws-pool-idx to ws-pend-sub.
078200     set lk-evt-idx to ws-pool-entry (ws-pool-idx).
078300     if lk-evt-is-del (lk-evt-idx)
078400        perform add-pending-entry
078500     else
078600        perform match-pending-entry
078700     end-if.
078800*---------------------------------------------------*
078900 add-pending-entry.
079000     add 1 to ws-pend-top.
079100     set ws-pend-idx to ws-pend-top.
079200     move lk-evt-hash (lk-evt-idx) to ws-pend-hash (ws-pend-idx).
079300     move lk-evt-path (lk-evt-idx)
079400         to ws-pend-old-path (ws-pend-idx).
079450     move lk-evt-timestamp (lk-evt-idx)
079460         to ws-pend-timestamp (ws-pend-idx).
079500     move "n" to ws-pend-matched-sw (ws-pend-idx).
079600     move "n" to ws-pend-is-dir-sw (ws-pend-idx).
079700     if lk-evt-is-dir (lk-evt-idx)
079800        move "y" to ws-pend-is-dir-sw (ws-pend-idx)
079900        move lk-evt-path (lk-evt-idx) to ws-old-dir-path
080000     end-if.
080100*---------------------------------------------------*
080200 match-pending-entry.
080300     move "n" to ws-found-sw.
080400     perform test-one-pending-match
080500         varying ws-pend-sub from 1 by 1
080600         until ws-pend-sub > ws-pend-top or ws-found.
080700     if not ws-found
080800        move "n" to ws-ok-sw
080900     end-if.
081000*---------------------------------------------------*
081100 test-one-pending-match.
081200     set ws-pend-idx to ws-pend-sub.
081300     if lk-evt-hash (lk-evt-idx) = ws-pend-hash (ws-pend-idx)
081400        and not ws-pend-matched (ws-pend-idx)
081500        if lk-evt-is-dir (lk-evt-idx)
081600           move lk-evt-path (lk-evt-idx) to ws-new-dir-path
081650           move lk-evt-parent-path (lk-evt-idx)
081660               to ws-new-dir-parent-path
081700           move "y" to ws-have-new-dir-sw
081800           move "y" to ws-pend-matched-sw (ws-pend-idx)
081900           move "y" to ws-found-sw
082000        else
082100           if ws-have-new-dir
082200              perform build-moved-file-candidate
082300              if ws-gen-cand-path = lk-evt-path (lk-evt-idx)
082400                 move "y" to ws-pend-matched-sw (ws-pend-idx)
082500                 move "y" to ws-found-sw
082600              end-if
082700           end-if
082800        end-if
082900     end-if.
083000*---------------------------------------------------*
083100*  build-moved-file-candidate - takes the deleted      *
083200*  file's old path (ws-pend-old-path of ws-pend-idx),  *
083300*  strips the old-dir-path prefix, and grafts the       *
083400*  same relative suffix onto the new-dir-path - the    *
083500*  "prefix replace" check of the dir-operation rule.   *
083600*---------------------------------------------------*
083700 build-moved-file-candidate.
083800     move ws-pend-old-path (ws-pend-idx) to ws-gen-field-a.
083900     perform find-len-a.
084000     move ws-old-dir-path to ws-gen-field-b.
084100     perform find-len-b.
084200     compute ws-rel-len = ws-genlen-a - ws-genlen-b.
084300     compute ws-gen-bound = ws-genlen-b + 1.
084400     move ws-gen-field-a (ws-gen-bound:ws-rel-len)
084500         to ws-gen-suffix.
084600     move ws-new-dir-path to ws-gen-field-b.
084700     perform find-len-b.
084800     move spaces to ws-gen-cand-path.
084900     move ws-gen-field-b (1:ws-genlen-b) to
085000          ws-gen-cand-path (1:ws-genlen-b).
085100     compute ws-gen-bound = ws-genlen-b + 1.
085200     move ws-gen-suffix (1:ws-rel-len) to
085300          ws-gen-cand-path (ws-gen-bound:ws-rel-len).
085400*---------------------------------------------------*
085500*  is-a-file-operation - exactly two members, first   *
085600*  not a directory, second hash equal to the first's. *
085700*---------------------------------------------------*
085800 is-a-file-operation.
085900     move "n" to ws-is-file-op-sw.
086000     if ws-grp-count = 2
086100        if not wm1-is-dir
086200           if wm2-evt-hash = wm1-evt-hash
086300              move "y" to ws-is-file-op-sw
086400           end-if
086500        end-if
086600     end-if.
086700is-a-file-operation-exit.
086800     exit.
086900*---------------------------------------------------*
087000*  log-leftover-deletes - any pending entry still     *
087100*  unmatched after a successful dir-operation test     *
087200*  was, by definition, a delete with nothing to pair   *
087300*  it against; log each one on its own.                *
087400*---------------------------------------------------*
087500 log-leftover-deletes.
087600     perform log-one-leftover
087700         varying ws-pend-sub from 1 by 1
087800         until ws-pend-sub > ws-pend-top.
087900*---------------------------------------------------*
088000 log-one-leftover.
088100     set ws-pend-idx to ws-pend-sub.
088200     if not ws-pend-matched (ws-pend-idx)
088300        move "D" to ws-action-code
088400        perform set-action-text
088500        move ws-pend-old-path (ws-pend-idx) to wc-evt-path
088550        move ws-pend-timestamp (ws-pend-idx) to wc-evt-timestamp
088600        move ws-old-dir-path to ws-gen-field-a
088700        perform find-len-a
088800        move ws-pend-old-path (ws-pend-idx) to ws-gen-details
088900        if ws-pend-is-dir-entry (ws-pend-idx)
089000           move "dir " to wc-evt-file-type
089100        else
089200           move "file" to wc-evt-file-type
089300        end-if
089400        perform log-one-group-row
089500     end-if.
089600*---------------------------------------------------*
089700*  log-one-event - builds and sends a detail request *
089800*  from ws-candidate/ws-action-text, using its own    *
089900*  path as the details text.                          *
090000*---------------------------------------------------*
090100 log-one-event.
090200     move wc-evt-path to ws-gen-details.
090300     perform log-one-group-row.
090400*---------------------------------------------------*
090500*  log-one-group-row - sends the actual call to        *
090600*  evlog00.  ws-gen-details already holds the details *
090700*  text (a plain path, or an "x to y" pair).           *
090800*---------------------------------------------------*
090900 log-one-group-row.
091000     move "D" to wlg-function.
091100     move wc-evt-timestamp to wlg-timestamp.
091200     move ws-action-text to wlg-action.
091300     move wc-evt-file-type to wlg-file-type.
091400     move ws-gen-details to wlg-details.
091500     call "evlog00" using ws-log-request.
091600*---------------------------------------------------*
091700 set-last-logged-from-candidate.
091800     move wc-evt-type        to wl-evt-type.
091900     move wc-evt-timestamp   to wl-evt-timestamp.
092000     move wc-evt-path        to wl-evt-path.
092100     move wc-evt-hash        to wl-evt-hash.
092200     move wc-evt-file-type   to wl-evt-file-type.
092300     move wc-evt-parent-path to wl-evt-parent-path.
092400     move wc-evt-file-name   to wl-evt-file-name.
092500     move "y" to ws-have-last-logged-sw.
